000100 IDENTIFICATION DIVISION.                                         PIADRIVR
000200 PROGRAM-ID. PIADRIVR.                                            PIADRIVR
000300 AUTHOR. R. A. HOLLAND.                                           PIADRIVR
000400 INSTALLATION. MIDWAY STATE UNIVERSITY COMPUTING CENTER.          PIADRIVR
000500               This is the batch driver for the Office of         PIADRIVR
000600               Research Integrity paper audit run.  It reads      PIADRIVR
000700               one audit request per paper from AUDREQ, opens     PIADRIVR
000800               the named paper text file to make sure it is       PIADRIVR
000900               there, then CALLs PIAMINER to extract reported     PIADRIVR
001000               p-values from the text and PIASTATS to run the     PIADRIVR
001100               p-curve analysis on them.                          PIADRIVR
001200                                                                  PIADRIVR
001300               A per-paper block is written to the AUDRPT         PIADRIVR
001400               report file giving the extracted counts, risk      PIADRIVR
001500               ratio, and integrity score/verdict.  A matching    PIADRIVR
001600               audit result record is written to AUDRSLT.  A      PIADRIVR
001700               paper whose text file will not open is counted     PIADRIVR
001800               as an error and skipped, not abended.  Run-        PIADRIVR
001900               level control totals print after the last          PIADRIVR
002000               request.                                           PIADRIVR
002100                                                                  PIADRIVR
002200               UPSI-0 ON suppresses the per-paper detail          PIADRIVR
002300               blocks on AUDRPT, leaving only the run totals -    PIADRIVR
002400               OPERATIONS ASKED FOR THIS WHEN RUNNING LARGE       PIADRIVR
002500               BATCHES JUST TO CHECK THE RESULT FILE.             PIADRIVR
002600 DATE-WRITTEN. 14 JUN 87.                                         PIADRIVR
002700 DATE-COMPILED.                                                   PIADRIVR
002800 SECURITY. INTERNAL USE ONLY - OFFICE OF RESEARCH INTEGRITY.      PIADRIVR
002900******************************************************************PIADRIVR
003000*  CHANGE LOG                                                     PIADRIVR
003100*  14 JUN 87  RAH  ORIGINAL PROGRAM.                              PIADRIVR
003200*  03 MAR 92  DJP  WIDENED THE TEXT FILE NAME ON THE REQUEST      PIADRIVR
003300*                  RECORD - SEE PIAREQT'S OWN LOG.                PIADRIVR
003400*  08 OCT 91  RAH  CARRY THE WINDOW/ABOVE/RISKY/HIGHSIG COUNTS    PIADRIVR
003500*                  ONTO AUDRSLT, NOT JUST THE PRINTED REPORT.     PIADRIVR
003600*  11 FEB 99  RAH  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,    PIADRIVR
003700*                  NO CHANGE REQUIRED.                            PIADRIVR
003800*  30 JUL 03  MTO  ADDED THE UPSI-0 DETAIL-SUPPRESS SWITCH AT     PIADRIVR
003900*                  OPERATIONS' REQUEST (TICKET RIC-0655).         PIADRIVR
004000*  19 SEP 09  HT   RUN TOTALS NOW COUNT PAPERS WITH ERRORS        PIADRIVR
004100*                  SEPARATELY FROM PAPERS PROCESSED - THE TWO     PIADRIVR
004200*                  HAD BEEN ADDED TOGETHER, OVERSTATING THE       PIADRIVR
004300*                  PROCESSED COUNT ON RUNS WITH BAD FILE NAMES.   PIADRIVR
004400******************************************************************PIADRIVR
004500                                                                  PIADRIVR
004600 ENVIRONMENT DIVISION.                                            PIADRIVR
004700 CONFIGURATION SECTION.                                           PIADRIVR
004800 SOURCE-COMPUTER. IBM-370.                                        PIADRIVR
004900 OBJECT-COMPUTER. IBM-370.                                        PIADRIVR
005000 SPECIAL-NAMES.                                                   PIADRIVR
005100     UPSI-0 ON STATUS IS WS-DETAIL-SUPPRESS-ON                    PIADRIVR
005200             OFF STATUS IS WS-DETAIL-SUPPRESS-OFF.                PIADRIVR
005300                                                                  PIADRIVR
005400 INPUT-OUTPUT SECTION.                                            PIADRIVR
005500 FILE-CONTROL.                                                    PIADRIVR
005600     SELECT AUDIT-REQUEST-FILE ASSIGN TO AUDREQ                   PIADRIVR
005700            ORGANIZATION IS LINE SEQUENTIAL                       PIADRIVR
005800            FILE STATUS IS WS-REQUEST-FILE-STATUS.                PIADRIVR
005900     SELECT PAPER-PROBE-FILE ASSIGN TO DYNAMIC WS-PROBE-FILE-NAME PIADRIVR
006000            ORGANIZATION IS LINE SEQUENTIAL                       PIADRIVR
006100            FILE STATUS IS WS-PROBE-FILE-STATUS.                  PIADRIVR
006200     SELECT AUDIT-RESULT-FILE ASSIGN TO AUDRSLT                   PIADRIVR
006300            ORGANIZATION IS LINE SEQUENTIAL                       PIADRIVR
006400            FILE STATUS IS WS-RESULT-FILE-STATUS.                 PIADRIVR
006500     SELECT AUDIT-REPORT-FILE ASSIGN TO AUDRPT                    PIADRIVR
006600            ORGANIZATION IS LINE SEQUENTIAL                       PIADRIVR
006700            FILE STATUS IS WS-REPORT-FILE-STATUS.                 PIADRIVR
006800                                                                  PIADRIVR
006900 DATA DIVISION.                                                   PIADRIVR
007000 FILE SECTION.                                                    PIADRIVR
007100 FD  AUDIT-REQUEST-FILE                                           PIADRIVR
007200         RECORDING MODE IS F.                                     PIADRIVR
007300     COPY PIAREQT.                                                PIADRIVR
007400                                                                  PIADRIVR
007500 FD  PAPER-PROBE-FILE                                             PIADRIVR
007600         RECORDING MODE IS F.                                     PIADRIVR
007700 01  PAPER-PROBE-RECORD.                                          PIADRIVR
007800         05  PPR-LINE-TEXT           PIC X(132).                  PIADRIVR
007900         05  FILLER                  PIC X(001).                  PIADRIVR
008000                                                                  PIADRIVR
008100 FD  AUDIT-RESULT-FILE                                            PIADRIVR
008200         RECORDING MODE IS F.                                     PIADRIVR
008300     COPY PIARSLT.                                                PIADRIVR
008400                                                                  PIADRIVR
008500 FD  AUDIT-REPORT-FILE                                            PIADRIVR
008600         RECORDING MODE IS F.                                     PIADRIVR
008700 01  AUDIT-REPORT-RECORD.                                         PIADRIVR
008800         05  ARR-TEXT                PIC X(131).                  PIADRIVR
008900         05  FILLER                  PIC X(001).                  PIADRIVR
009000                                                                  PIADRIVR
009100 WORKING-STORAGE SECTION.                                         PIADRIVR
009200                                                                  PIADRIVR
009300 77  WS-REQUEST-FILE-STATUS      PIC X(02).                       PIADRIVR
009400     88  WS-REQUEST-FILE-OK             VALUE '00'.               PIADRIVR
009500     88  WS-REQUEST-FILE-EOF            VALUE '10'.               PIADRIVR
009600 77  WS-PROBE-FILE-STATUS        PIC X(02).                       PIADRIVR
009700     88  WS-PROBE-FILE-OK               VALUE '00'.               PIADRIVR
009800 77  WS-RESULT-FILE-STATUS       PIC X(02).                       PIADRIVR
009900 77  WS-REPORT-FILE-STATUS       PIC X(02).                       PIADRIVR
010000                                                                  PIADRIVR
010100 77  WS-MORE-REQUESTS-SW         PIC X(01).                       PIADRIVR
010200     88  WS-MORE-REQUESTS                VALUE 'Y'.               PIADRIVR
010300     88  WS-NO-MORE-REQUESTS             VALUE 'N'.               PIADRIVR
010400 77  WS-DETAIL-SUPPRESS-SW       PIC X(01).                       PIADRIVR
010500     88  WS-DETAIL-SUPPRESS-ON           VALUE 'Y'.               PIADRIVR
010600     88  WS-DETAIL-SUPPRESS-OFF          VALUE 'N'.               PIADRIVR
010700                                                                  PIADRIVR
010800 77  WS-PROBE-FILE-NAME          PIC X(60).                       PIADRIVR
010900                                                                  PIADRIVR
011000******************************************************************PIADRIVR
011100*  RUN-LEVEL CONTROL TOTALS, PRINTED BY 0900-TERMINATE.           PIADRIVR
011200******************************************************************PIADRIVR
011300 01  WS-PAPERS-PROCESSED         PIC 9(05) BINARY.                PIADRIVR
011400 01  WS-PAPERS-PROCESSED-X REDEFINES WS-PAPERS-PROCESSED          PIADRIVR
011500                                     PIC X(02).                   PIADRIVR
011600 01  WS-PAPERS-ERRORED           PIC 9(05) BINARY.                PIADRIVR
011700 01  WS-PAPERS-ERRORED-X REDEFINES WS-PAPERS-ERRORED              PIADRIVR
011800                                     PIC X(02).                   PIADRIVR
011900 01  WS-PVALUES-TOTAL            PIC 9(07) BINARY.                PIADRIVR
012000 01  WS-PVALUES-TOTAL-X REDEFINES WS-PVALUES-TOTAL                PIADRIVR
012100                                     PIC X(04).                   PIADRIVR
012200 77  WS-HIGH-RISK-COUNT          PIC 9(05) BINARY.                PIADRIVR
012300 77  WS-MODERATE-COUNT           PIC 9(05) BINARY.                PIADRIVR
012400 77  WS-RELIABLE-COUNT           PIC 9(05) BINARY.                PIADRIVR
012500 77  WS-NO-PVALUE-COUNT          PIC 9(05) BINARY.                PIADRIVR
012600                                                                  PIADRIVR
012700******************************************************************PIADRIVR
012800*  EDITED FIELD FOR THE RATIO LINE ON THE PER-PAPER REPORT        PIADRIVR
012900*  BLOCK - NEEDS A REAL DECIMAL POINT, UNLIKE THE RAW ZONED       PIADRIVR
013000*  PIA-RSL-RATIO FIELD ON PIARSLT.                                PIADRIVR
013100******************************************************************PIADRIVR
013200 77  WS-RATIO-EDIT               PIC 9(05).9(03).                 PIADRIVR
013300                                                                  PIADRIVR
013400******************************************************************PIADRIVR
013500*  WORKING COPY OF THE P-VALUE TABLE PASSED TO PIAMINER AND       PIADRIVR
013600*  THEN ON TO PIASTATS - THIS PROGRAM OWNS THE STORAGE SINCE      PIADRIVR
013700*  BOTH CALLS ARE MADE FROM HERE.                                 PIADRIVR
013800******************************************************************PIADRIVR
013900 COPY PIAPVTB.                                                    PIADRIVR
014000                                                                  PIADRIVR
014100 PROCEDURE DIVISION.                                              PIADRIVR
014200                                                                  PIADRIVR
014300******************************************************************PIADRIVR
014400*  0000-MAINLINE                                                  PIADRIVR
014500*  RUNS THE WHOLE AUDIT BATCH, ONE REQUEST RECORD PER PAPER,      PIADRIVR
014600*  THEN PRINTS THE RUN TOTALS AND STOPS.  THIS IS THE ONLY        PIADRIVR
014700*  TRUE MAIN PROGRAM IN THE SYSTEM - PIAMINER AND PIASTATS        PIADRIVR
014800*  ARE BOTH CALLED SUBPROGRAMS AND GOBACK TO HERE.                PIADRIVR
014900******************************************************************PIADRIVR
015000 0000-MAINLINE.                                                   PIADRIVR
015100     PERFORM 0100-INITIALIZE.                                     PIADRIVR
015200     PERFORM 0200-PROCESS-REQUEST                                 PIADRIVR
015300         UNTIL WS-NO-MORE-REQUESTS.                               PIADRIVR
015400     PERFORM 0900-TERMINATE.                                      PIADRIVR
015500     STOP RUN.                                                    PIADRIVR
015600                                                                  PIADRIVR
015700******************************************************************PIADRIVR
015800*  0100-INITIALIZE                                                PIADRIVR
015900******************************************************************PIADRIVR
016000 0100-INITIALIZE.                                                 PIADRIVR
016100     OPEN INPUT AUDIT-REQUEST-FILE.                               PIADRIVR
016200     OPEN OUTPUT AUDIT-RESULT-FILE.                               PIADRIVR
016300     OPEN OUTPUT AUDIT-REPORT-FILE.                               PIADRIVR
016400     MOVE ZERO TO WS-PAPERS-PROCESSED WS-PAPERS-ERRORED           PIADRIVR
016500                  WS-PVALUES-TOTAL WS-HIGH-RISK-COUNT             PIADRIVR
016600                  WS-MODERATE-COUNT WS-RELIABLE-COUNT             PIADRIVR
016700                  WS-NO-PVALUE-COUNT.                             PIADRIVR
016800     SET WS-MORE-REQUESTS TO TRUE.                                PIADRIVR
016900     PERFORM 0090-READ-REQUEST.                                   PIADRIVR
017000                                                                  PIADRIVR
017100******************************************************************PIADRIVR
017200*  0090-READ-REQUEST                                              PIADRIVR
017300*  READ-AHEAD PARAGRAPH - CALLED ONCE HERE AND AGAIN AT THE       PIADRIVR
017400*  BOTTOM OF 0200-PROCESS-REQUEST.                                PIADRIVR
017500******************************************************************PIADRIVR
017600 0090-READ-REQUEST.                                               PIADRIVR
017700     READ AUDIT-REQUEST-FILE                                      PIADRIVR
017800         AT END                                                   PIADRIVR
017900             SET WS-NO-MORE-REQUESTS TO TRUE                      PIADRIVR
018000     END-READ.                                                    PIADRIVR
018100                                                                  PIADRIVR
018200******************************************************************PIADRIVR
018300*  0200-PROCESS-REQUEST                                           PIADRIVR
018400*  ONE PAPER.  PROBE-OPENS THE NAMED TEXT FILE FIRST - IF IT      PIADRIVR
018500*  WILL NOT OPEN THE PAPER IS COUNTED AS AN ERROR AND NO          PIADRIVR
018600*  RESULT RECORD IS WRITTEN FOR IT.  OTHERWISE RUN THE AUDIT      PIADRIVR
018700*  AND READ THE NEXT REQUEST.                                     PIADRIVR
018800******************************************************************PIADRIVR
018900 0200-PROCESS-REQUEST.                                            PIADRIVR
019000     ADD 1 TO WS-PAPERS-PROCESSED.                                PIADRIVR
019100     MOVE SPACES TO WS-PROBE-FILE-NAME.                           PIADRIVR
019200     MOVE PIA-REQ-TEXT-NAME TO WS-PROBE-FILE-NAME.                PIADRIVR
019300     OPEN INPUT PAPER-PROBE-FILE.                                 PIADRIVR
019400     IF WS-PROBE-FILE-OK                                          PIADRIVR
019500         CLOSE PAPER-PROBE-FILE                                   PIADRIVR
019600         PERFORM 0210-RUN-AUDIT                                   PIADRIVR
019700     ELSE                                                         PIADRIVR
019800         ADD 1 TO WS-PAPERS-ERRORED                               PIADRIVR
019900         PERFORM 0320-WRITE-ERROR-LINE                            PIADRIVR
020000     END-IF.                                                      PIADRIVR
020100     PERFORM 0090-READ-REQUEST.                                   PIADRIVR
020200                                                                  PIADRIVR
020300******************************************************************PIADRIVR
020400*  0210-RUN-AUDIT                                                 PIADRIVR
020500*  CALLS PIAMINER TO MINE THE PAPER'S TEXT FOR P-VALUES, THEN     PIADRIVR
020600*  PIASTATS TO RUN THE P-CURVE ANALYSIS - UNLESS NOTHING WAS      PIADRIVR
020700*  MINED, IN WHICH CASE THE NO-P-VALUES RESULT IS BUILT HERE      PIADRIVR
020800*  DIRECTLY AND PIASTATS IS NOT CALLED AT ALL (ITS RATIO/         PIADRIVR
020900*  SCORE LOGIC DOES NOT DEFEND AGAINST A ZERO-ENTRY TABLE).       PIADRIVR
021000******************************************************************PIADRIVR
021100 0210-RUN-AUDIT.                                                  PIADRIVR
021200     CALL 'PIAMINER' USING WS-PROBE-FILE-NAME                     PIADRIVR
021300                           PIA-PVALUE-TABLE.                      PIADRIVR
021400     MOVE PIA-REQ-PAPER-ID TO PIA-RSL-PAPER-ID.                   PIADRIVR
021500     MOVE PIA-PV-COUNT TO PIA-RSL-TOTAL-COUNT.                    PIADRIVR
021600     ADD PIA-PV-COUNT TO WS-PVALUES-TOTAL.                        PIADRIVR
021700     IF PIA-PV-COUNT = ZERO                                       PIADRIVR
021800         MOVE ZERO TO PIA-RSL-WINDOW-COUNT PIA-RSL-ABOVE-COUNT    PIADRIVR
021900                      PIA-RSL-RISKY-COUNT PIA-RSL-HIGHSIG-COUNT   PIADRIVR
022000                      PIA-RSL-RATIO                               PIADRIVR
022100         MOVE 100 TO PIA-RSL-SCORE                                PIADRIVR
022200         SET PIA-RSL-NO-PVALUES TO TRUE                           PIADRIVR
022300     ELSE                                                         PIADRIVR
022400         CALL 'PIASTATS' USING PIA-PVALUE-TABLE                   PIADRIVR
022500                               PIA-RESULT-RECORD                  PIADRIVR
022600     END-IF.                                                      PIADRIVR
022700     PERFORM 0300-WRITE-REPORT.                                   PIADRIVR
022800     PERFORM 0310-WRITE-RESULT.                                   PIADRIVR
022900     PERFORM 0330-TALLY-VERDICT.                                  PIADRIVR
023000                                                                  PIADRIVR
023100******************************************************************PIADRIVR
023200*  0300-WRITE-REPORT                                              PIADRIVR
023300*  PER-PAPER BLOCK ON AUDRPT.  SUPPRESSED ENTIRELY WHEN           PIADRIVR
023400*  UPSI-0 IS ON (TICKET RIC-0655 - SEE CHANGE LOG).               PIADRIVR
023500******************************************************************PIADRIVR
023600 0300-WRITE-REPORT.                                               PIADRIVR
023700     IF WS-DETAIL-SUPPRESS-OFF                                    PIADRIVR
023800         MOVE SPACES TO AUDIT-REPORT-RECORD                       PIADRIVR
023900         STRING 'Paper: ' PIA-REQ-PAPER-ID                        PIADRIVR
024000             DELIMITED BY SIZE INTO ARR-TEXT                      PIADRIVR
024100         END-STRING                                               PIADRIVR
024200         WRITE AUDIT-REPORT-RECORD                                PIADRIVR
024300         IF PIA-RSL-TOTAL-COUNT = ZERO                            PIADRIVR
024400             PERFORM 0302-WRITE-EMPTY-LINES                       PIADRIVR
024500         ELSE                                                     PIADRIVR
024600             PERFORM 0304-WRITE-COUNT-LINES                       PIADRIVR
024700         END-IF                                                   PIADRIVR
024800         PERFORM 0306-WRITE-SCORE-LINE                            PIADRIVR
024900     END-IF.                                                      PIADRIVR
025000                                                                  PIADRIVR
025100 0302-WRITE-EMPTY-LINES.                                          PIADRIVR
025200     MOVE SPACES TO AUDIT-REPORT-RECORD.                          PIADRIVR
025300     STRING 'No p-values extracted from ' PIA-REQ-PAPER-ID        PIADRIVR
025400         DELIMITED BY SIZE INTO ARR-TEXT                          PIADRIVR
025500     END-STRING.                                                  PIADRIVR
025600     WRITE AUDIT-REPORT-RECORD.                                   PIADRIVR
025700                                                                  PIADRIVR
025800 0304-WRITE-COUNT-LINES.                                          PIADRIVR
025900     MOVE SPACES TO AUDIT-REPORT-RECORD.                          PIADRIVR
026000     STRING 'Using all ' PIA-RSL-TOTAL-COUNT                      PIADRIVR
026100            ' detected p-value(s): ' PIA-RSL-WINDOW-COUNT         PIADRIVR
026200            ' in [0, 0.05] (for score), ' PIA-RSL-ABOVE-COUNT     PIADRIVR
026300            ' above 0.05'                                         PIADRIVR
026400         DELIMITED BY SIZE INTO ARR-TEXT                          PIADRIVR
026500     END-STRING.                                                  PIADRIVR
026600     WRITE AUDIT-REPORT-RECORD.                                   PIADRIVR
026700     MOVE SPACES TO AUDIT-REPORT-RECORD.                          PIADRIVR
026800     STRING '  Risky (0.04-0.05): ' PIA-RSL-RISKY-COUNT           PIADRIVR
026900            ', Highly sig (<=0.01): ' PIA-RSL-HIGHSIG-COUNT       PIADRIVR
027000         DELIMITED BY SIZE INTO ARR-TEXT                          PIADRIVR
027100     END-STRING.                                                  PIADRIVR
027200     WRITE AUDIT-REPORT-RECORD.                                   PIADRIVR
027300     MOVE PIA-RSL-RATIO TO WS-RATIO-EDIT.                         PIADRIVR
027400     MOVE SPACES TO AUDIT-REPORT-RECORD.                          PIADRIVR
027500     STRING '  Risk ratio: ' WS-RATIO-EDIT                        PIADRIVR
027600         DELIMITED BY SIZE INTO ARR-TEXT                          PIADRIVR
027700     END-STRING.                                                  PIADRIVR
027800     WRITE AUDIT-REPORT-RECORD.                                   PIADRIVR
027900                                                                  PIADRIVR
028000 0306-WRITE-SCORE-LINE.                                           PIADRIVR
028100     MOVE SPACES TO AUDIT-REPORT-RECORD.                          PIADRIVR
028200     STRING 'Integrity score: ' PIA-RSL-SCORE '/100 - '           PIADRIVR
028300            PIA-RSL-STATUS                                        PIADRIVR
028400         DELIMITED BY SIZE INTO ARR-TEXT                          PIADRIVR
028500     END-STRING.                                                  PIADRIVR
028600     WRITE AUDIT-REPORT-RECORD.                                   PIADRIVR
028700                                                                  PIADRIVR
028800******************************************************************PIADRIVR
028900*  0310-WRITE-RESULT                                              PIADRIVR
029000*  WRITES THE RESULT RECORD BUILT BY 0210-RUN-AUDIT TO THE        PIADRIVR
029100*  AUDRSLT DATA SET.  PIA-RESULT-RECORD IS THE FD'S OWN 01,       PIADRIVR
029200*  COPIED IN FROM PIARSLT, SO NO WRITE ... FROM IS NEEDED.        PIADRIVR
029300******************************************************************PIADRIVR
029400 0310-WRITE-RESULT.                                               PIADRIVR
029500     WRITE PIA-RESULT-RECORD.                                     PIADRIVR
029600                                                                  PIADRIVR
029700******************************************************************PIADRIVR
029800*  0320-WRITE-ERROR-LINE                                          PIADRIVR
029900*  PAPER'S TEXT FILE WOULD NOT OPEN - NO RESULT RECORD IS         PIADRIVR
030000*  WRITTEN FOR IT, ONLY THIS ONE LINE ON THE REPORT.              PIADRIVR
030100******************************************************************PIADRIVR
030200 0320-WRITE-ERROR-LINE.                                           PIADRIVR
030300     MOVE SPACES TO AUDIT-REPORT-RECORD.                          PIADRIVR
030400     STRING 'Error: file not found: ' WS-PROBE-FILE-NAME          PIADRIVR
030500         DELIMITED BY SIZE INTO ARR-TEXT                          PIADRIVR
030600     END-STRING.                                                  PIADRIVR
030700     WRITE AUDIT-REPORT-RECORD.                                   PIADRIVR
030800                                                                  PIADRIVR
030900******************************************************************PIADRIVR
031000*  0330-TALLY-VERDICT                                             PIADRIVR
031100*  BUMPS THE RUN-LEVEL VERDICT COUNTERS FOR THE RUN TOTALS        PIADRIVR
031200*  BLOCK PRINTED BY 0900-TERMINATE.                               PIADRIVR
031300******************************************************************PIADRIVR
031400 0330-TALLY-VERDICT.                                              PIADRIVR
031500     IF PIA-RSL-HIGH-RISK                                         PIADRIVR
031600         ADD 1 TO WS-HIGH-RISK-COUNT                              PIADRIVR
031700     ELSE                                                         PIADRIVR
031800         IF PIA-RSL-MODERATE-RISK                                 PIADRIVR
031900             ADD 1 TO WS-MODERATE-COUNT                           PIADRIVR
032000         ELSE                                                     PIADRIVR
032100             IF PIA-RSL-LIKELY-RELIABLE                           PIADRIVR
032200                 ADD 1 TO WS-RELIABLE-COUNT                       PIADRIVR
032300             ELSE                                                 PIADRIVR
032400                 ADD 1 TO WS-NO-PVALUE-COUNT                      PIADRIVR
032500             END-IF                                               PIADRIVR
032600         END-IF                                                   PIADRIVR
032700     END-IF.                                                      PIADRIVR
032800                                                                  PIADRIVR
032900******************************************************************PIADRIVR
033000*  0900-TERMINATE                                                 PIADRIVR
033100*  RUN-LEVEL CONTROL TOTALS - ALWAYS PRINTED, EVEN WITH           PIADRIVR
033200*  UPSI-0 ON, SINCE THAT IS THE ONE THING OPERATIONS STILL        PIADRIVR
033300*  WANTS TO SEE ON A SUPPRESSED-DETAIL RUN.  THEN CLOSE OUT.      PIADRIVR
033400******************************************************************PIADRIVR
033500 0900-TERMINATE.                                                  PIADRIVR
033600     MOVE SPACES TO AUDIT-REPORT-RECORD.                          PIADRIVR
033700     STRING 'Papers processed: ' WS-PAPERS-PROCESSED              PIADRIVR
033800         DELIMITED BY SIZE INTO ARR-TEXT                          PIADRIVR
033900     END-STRING.                                                  PIADRIVR
034000     WRITE AUDIT-REPORT-RECORD.                                   PIADRIVR
034100     MOVE SPACES TO AUDIT-REPORT-RECORD.                          PIADRIVR
034200     STRING 'Papers with errors: ' WS-PAPERS-ERRORED              PIADRIVR
034300         DELIMITED BY SIZE INTO ARR-TEXT                          PIADRIVR
034400     END-STRING.                                                  PIADRIVR
034500     WRITE AUDIT-REPORT-RECORD.                                   PIADRIVR
034600     MOVE SPACES TO AUDIT-REPORT-RECORD.                          PIADRIVR
034700     STRING 'Total p-values extracted: ' WS-PVALUES-TOTAL         PIADRIVR
034800         DELIMITED BY SIZE INTO ARR-TEXT                          PIADRIVR
034900     END-STRING.                                                  PIADRIVR
035000     WRITE AUDIT-REPORT-RECORD.                                   PIADRIVR
035100     MOVE SPACES TO AUDIT-REPORT-RECORD.                          PIADRIVR
035200     STRING 'High Risk: ' WS-HIGH-RISK-COUNT                      PIADRIVR
035300            '   Moderate Risk: ' WS-MODERATE-COUNT                PIADRIVR
035400         DELIMITED BY SIZE INTO ARR-TEXT                          PIADRIVR
035500     END-STRING.                                                  PIADRIVR
035600     WRITE AUDIT-REPORT-RECORD.                                   PIADRIVR
035700     MOVE SPACES TO AUDIT-REPORT-RECORD.                          PIADRIVR
035800     STRING 'Likely Reliable: ' WS-RELIABLE-COUNT                 PIADRIVR
035900            '   No p-values: ' WS-NO-PVALUE-COUNT                 PIADRIVR
036000         DELIMITED BY SIZE INTO ARR-TEXT                          PIADRIVR
036100     END-STRING.                                                  PIADRIVR
036200     WRITE AUDIT-REPORT-RECORD.                                   PIADRIVR
036300     CLOSE AUDIT-REQUEST-FILE                                     PIADRIVR
036400           AUDIT-RESULT-FILE                                      PIADRIVR
036500           AUDIT-REPORT-FILE.                                     PIADRIVR
036600                                                                  PIADRIVR
