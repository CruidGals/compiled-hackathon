000100******************************************************************PIAREQT 
000200*  PIAREQT  -  AUDIT REQUEST RECORD                               PIAREQT 
000300*  ONE RECORD PER PAPER TO BE AUDITED.  READ BY PIADRIVR FROM     PIAREQT 
000400*  THE AUDREQ DATA SET, LINE SEQUENTIAL, 80 BYTES FIXED.          PIAREQT 
000500*                                                                 PIAREQT 
000600*  MAINTENANCE HISTORY                                            PIAREQT 
000700*  14 JUN 87  RAH  ORIGINAL LAYOUT FOR PAPER AUDIT BATCH.         PIAREQT 
000800*  03 MAR 92  DJP  WIDENED TEXT-FILE NAME TO 60 BYTES FOR         PIAREQT 
000900*                  DSNAMES LONGER THAN THE OLD 44-BYTE FIELD.     PIAREQT 
001000*  11 FEB 99  RAH  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,    PIAREQT 
001100*                  NO CHANGE REQUIRED.                            PIAREQT 
001200*  27 SEP 04  MTO  ADDED FILLER PAD INSIDE TEXT-FILE GROUP PER    PIAREQT 
001300*                  SHOP STANDARD (TICKET RIC-1140).               PIAREQT 
001400******************************************************************PIAREQT 
001500 01  PIA-REQUEST-RECORD.                                          PIAREQT 
001600     05  PIA-REQ-PAPER-ID        PIC X(20).                       PIAREQT 
001700*        IDENTIFIER OR FILE NAME STEM OF THE AUDITED PAPER.       PIAREQT 
001800     05  PIA-REQ-TEXT-FILE.                                       PIAREQT 
001900         10  PIA-REQ-TEXT-NAME   PIC X(56).                       PIAREQT 
002000*            NAME OF THE EXTRACTED TEXT FILE FOR THE PAPER.       PIAREQT 
002100         10  FILLER              PIC X(04).                       PIAREQT 
