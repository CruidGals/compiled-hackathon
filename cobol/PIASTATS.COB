000100 IDENTIFICATION DIVISION.                                         PIASTATS
000200 PROGRAM-ID. PIASTATS.                                            PIASTATS
000300 AUTHOR. D. J. PRUITT.                                            PIASTATS
000400 INSTALLATION. MIDWAY STATE UNIVERSITY COMPUTING CENTER.          PIASTATS
000500               This program is the p-curve statistics engine for  PIASTATS
000600               the Office of Research Integrity paper audit batch PIASTATS
000700               (PIADRIVR).  It is CALLed once per paper, after    PIASTATS
000800               PIAMINER has filled a PIAPVTB table of normalized  PIASTATS
000900               p-values extracted from the paper's text.          PIASTATS
001000                                                                  PIASTATS
001100               A single pass over the table counts values in the  PIASTATS
001200               conventional significance window 0.00-0.05, then   PIASTATS
001300               splits the window into a RISKY band (0.04-0.05,    PIASTATS
001400               a p-hacking signature) and a HIGH-SIGNIFICANCE     PIASTATS
001500               band (0.01 and below).  The ratio of risky to      PIASTATS
001600               high-significance values drives an integrity       PIASTATS
001700               score from 0 (worst) to 100 (best) and a verdict   PIASTATS
001800               of HIGH RISK, MODERATE RISK, or LIKELY RELIABLE.   PIASTATS
001900                                                                  PIASTATS
002000               An empty window (no p-values in 0.00-0.05, which   PIASTATS
002100               includes the case of no p-values at all) always    PIASTATS
002200               scores 100 with status NO P-VALUES IN 0-0.05.      PIASTATS
002300 DATE-WRITTEN. 19 MAR 89.                                         PIASTATS
002400 DATE-COMPILED.                                                   PIASTATS
002500 SECURITY. INTERNAL USE ONLY - OFFICE OF RESEARCH INTEGRITY.      PIASTATS
002600******************************************************************PIASTATS
002700*  CHANGE LOG                                                     PIASTATS
002800*  19 MAR 89  DJP  ORIGINAL PROGRAM - SCORE AND STATUS ONLY.      PIASTATS
002900*  08 OCT 91  RAH  ADDED WINDOW/ABOVE/RISKY/HIGHSIG COUNTS TO     PIASTATS
003000*                  THE RETURNED RECORD - DEPARTMENT WANTED THE    PIASTATS
003100*                  BAND BREAKDOWN ON THE OUTPUT FILE, NOT JUST    PIASTATS
003200*                  ON THE PRINTED REPORT.  SEE PIARSLT.           PIASTATS
003300*  14 FEB 94  RAH  RISKY AND HIGHSIG BANDS ARE COUNTED ONLY FROM  PIASTATS
003400*                  AMONG WINDOW VALUES, NOT THE FULL TABLE -      PIASTATS
003500*                  STATISTICS LAB REPORTED TOTALS THAT DID NOT    PIASTATS
003600*                  FOOT AGAINST THE PRINTED WINDOW COUNT.         PIASTATS
003700*  11 FEB 99  RAH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.        PIASTATS
003800*  21 NOV 02  MTO  CORRECTED SCORE ROUNDING TO HALF-AWAY-FROM-    PIASTATS
003900*                  ZERO - COMPUTE ... ROUNDED WAS TRUNCATING      PIASTATS
004000*                  .5 CASES DOWN ON THIS COMPILER'S DEFAULT.      PIASTATS
004100*  15 MAY 07  MTO  SWITCHED THE BAND TESTS TO THE INTEGER-        PIASTATS
004200*                  COMPARE VIEW OF THE P-VALUE (PIA-PV-VALUE-INT  PIASTATS
004300*                  IN PIAPVTB) TO AVOID A ROUNDING MISCOMPARE     PIASTATS
004400*                  SEEN AT EXACTLY 0.050000 ON ONE PAPER.         PIASTATS
004500*  03 FEB 11  HT   ZERO PIA-RSL-RATIO ON THE EMPTY-WINDOW         PIASTATS
004600*                  BRANCH - A PAPER WITH VALUES OUTSIDE 0-0.05    PIASTATS
004700*                  WAS LEAVING THE RATIO FIELD HOLDING WHATEVER   PIASTATS
004800*                  WAS LEFT OVER FROM THE PRIOR PAPER ON AUDRSLT. PIASTATS
004900*  17 AUG 14  MTO  DROPPED THE UNUSED PIA-SCORE-CLASS CONDITION - PIASTATS
005000*                  NOTHING IN THIS PROGRAM EVER TESTED IT.        PIASTATS
005100******************************************************************PIASTATS
005200                                                                  PIASTATS
005300 ENVIRONMENT DIVISION.                                            PIASTATS
005400 CONFIGURATION SECTION.                                           PIASTATS
005500 SOURCE-COMPUTER. IBM-370.                                        PIASTATS
005600 OBJECT-COMPUTER. IBM-370.                                        PIASTATS
005700 DATA DIVISION.                                                   PIASTATS
005800 WORKING-STORAGE SECTION.                                         PIASTATS
005900*        RUNNING SUBSCRIPT OVER THE CALLER'S P-VALUE TABLE.       PIASTATS
006000 77  WS-TABLE-IDX            PIC 9(05) BINARY.                    PIASTATS
006100                                                                  PIASTATS
006200*        CLASSIFICATION COUNTERS, ACCUMULATED IN ONE PASS OVER    PIASTATS
006300*        THE TABLE BY 0100-CLASSIFY-VALUE.                        PIASTATS
006400 01  WS-WINDOW-COUNT         PIC 9(05) BINARY.                    PIASTATS
006500 01  WS-WINDOW-COUNT-X REDEFINES WS-WINDOW-COUNT                  PIASTATS
006600                             PIC X(02).                           PIASTATS
006700 01  WS-ABOVE-COUNT          PIC 9(05) BINARY.                    PIASTATS
006800 01  WS-RISKY-COUNT          PIC 9(05) BINARY.                    PIASTATS
006900 01  WS-RISKY-COUNT-X REDEFINES WS-RISKY-COUNT                    PIASTATS
007000                            PIC X(02).                            PIASTATS
007100 01  WS-HIGHSIG-COUNT        PIC 9(05) BINARY.                    PIASTATS
007200                                                                  PIASTATS
007300*        RATIO WORK.  WS-RATIO-INTERNAL KEEPS SIX DECIMAL         PIASTATS
007400*        PLACES FOR THE SCORE COMPUTATION; PIA-RSL-RATIO ON THE   PIASTATS
007500*        LINKAGE CARRIES ONLY THREE, PER THE PRINTED REPORT.      PIASTATS
007600 77  WS-RATIO-DENOM          PIC 9(05) BINARY.                    PIASTATS
007700 77  WS-RATIO-INTERNAL       PIC 9(05)V9(06).                     PIASTATS
007800                                                                  PIASTATS
007900*        SCORE WORK.  SEE THE 21 NOV 02 CHANGE ABOVE - THE HALF-  PIASTATS
008000*        AWAY-FROM-ZERO ROUNDING IS DONE BY ADDING 0.5 AND        PIASTATS
008100*        TRUNCATING ON THE MOVE, NOT BY COMPUTE ... ROUNDED.      PIASTATS
008200 77  WS-SCORE-RAW            PIC 9(03)V9(06).                     PIASTATS
008300 77  WS-SCORE-ADJ            PIC 9(03)V9(06).                     PIASTATS
008400 01  WS-SCORE-INT            PIC 9(03).                           PIASTATS
008500 01  WS-SCORE-INT-X REDEFINES WS-SCORE-INT                        PIASTATS
008600                           PIC X(03).                             PIASTATS
008700                                                                  PIASTATS
008800 LINKAGE SECTION.                                                 PIASTATS
008900 COPY PIAPVTB.                                                    PIASTATS
009000 COPY PIARSLT.                                                    PIASTATS
009100                                                                  PIASTATS
009200 PROCEDURE DIVISION USING PIA-PVALUE-TABLE,                       PIASTATS
009300                               PIA-RESULT-RECORD.                 PIASTATS
009400                                                                  PIASTATS
009500******************************************************************PIASTATS
009600*  0000-MAINLINE.                                                 PIASTATS
009700*  SINGLE PASS OVER THE CALLER'S P-VALUE TABLE, THEN THE RATIO,   PIASTATS
009800*  SCORE AND VERDICT CALCULATIONS.  AN EMPTY WINDOW (INCLUDING    PIASTATS
009900*  AN EMPTY TABLE) IS HANDLED HERE WITHOUT GOING NEAR THE RATIO   PIASTATS
010000*  ARITHMETIC - DIVIDING BY A ZERO HIGHSIG COUNT IS ALREADY       PIASTATS
010100*  GUARDED IN 0200-COMPUTE-RATIO, BUT A TRULY EMPTY WINDOW HAS    PIASTATS
010200*  NO SCORE TO COMPUTE AT ALL, PER BUSINESS RULE 2.               PIASTATS
010300******************************************************************PIASTATS
010400 0000-MAINLINE.                                                   PIASTATS
010500     MOVE ZERO TO WS-WINDOW-COUNT.                                PIASTATS
010600     MOVE ZERO TO WS-ABOVE-COUNT.                                 PIASTATS
010700     MOVE ZERO TO WS-RISKY-COUNT.                                 PIASTATS
010800     MOVE ZERO TO WS-HIGHSIG-COUNT.                               PIASTATS
010900     PERFORM 0100-CLASSIFY-VALUE                                  PIASTATS
011000         VARYING WS-TABLE-IDX FROM 1 BY 1                         PIASTATS
011100         UNTIL WS-TABLE-IDX > PIA-PV-COUNT.                       PIASTATS
011200     IF WS-WINDOW-COUNT = ZERO                                    PIASTATS
011300         MOVE ZERO TO PIA-RSL-RATIO                               PIASTATS
011400         MOVE 100 TO WS-SCORE-INT                                 PIASTATS
011500         SET PIA-RSL-NO-PVALUES TO TRUE                           PIASTATS
011600     ELSE                                                         PIASTATS
011700         PERFORM 0200-COMPUTE-RATIO                               PIASTATS
011800         PERFORM 0300-COMPUTE-SCORE                               PIASTATS
011900         PERFORM 0400-CLASSIFY-VERDICT                            PIASTATS
012000     END-IF.                                                      PIASTATS
012100     MOVE WS-WINDOW-COUNT    TO PIA-RSL-WINDOW-COUNT.             PIASTATS
012200     MOVE WS-ABOVE-COUNT     TO PIA-RSL-ABOVE-COUNT.              PIASTATS
012300     MOVE WS-RISKY-COUNT     TO PIA-RSL-RISKY-COUNT.              PIASTATS
012400     MOVE WS-HIGHSIG-COUNT   TO PIA-RSL-HIGHSIG-COUNT.            PIASTATS
012500     MOVE WS-SCORE-INT       TO PIA-RSL-SCORE.                    PIASTATS
012600     GOBACK.                                                      PIASTATS
012700                                                                  PIASTATS
012800*  0100-CLASSIFY-VALUE.                                           PIASTATS
012900*  CLASSIFIES ONE TABLE ENTRY.  THE BAND TESTS USE                PIASTATS
013000*  PIA-PV-VALUE-INT, THE INTEGER-COMPARE VIEW OF THE VALUE, PER   PIASTATS
013100*  THE 15 MAY 07 CHANGE - 0.050000 COMPARES EXACT AS 50000.       PIASTATS
013200*  RISKY AND HIGHSIG ARE COUNTED ONLY WHEN THE VALUE IS ALSO IN   PIASTATS
013300*  THE WINDOW, PER THE 14 FEB 94 FIX.                             PIASTATS
013400 0100-CLASSIFY-VALUE.                                             PIASTATS
013500     SET PIA-PV-INDEX TO WS-TABLE-IDX.                            PIASTATS
013600     IF PIA-PV-VALUE-INT >= 0 AND PIA-PV-VALUE-INT <= 50000       PIASTATS
013700         ADD 1 TO WS-WINDOW-COUNT                                 PIASTATS
013800         IF PIA-PV-VALUE-INT >= 40000                             PIASTATS
013900             ADD 1 TO WS-RISKY-COUNT                              PIASTATS
014000         END-IF                                                   PIASTATS
014100         IF PIA-PV-VALUE-INT <= 10000                             PIASTATS
014200             ADD 1 TO WS-HIGHSIG-COUNT                            PIASTATS
014300         END-IF                                                   PIASTATS
014400     ELSE                                                         PIASTATS
014500         ADD 1 TO WS-ABOVE-COUNT                                  PIASTATS
014600     END-IF.                                                      PIASTATS
014700                                                                  PIASTATS
014800*  0200-COMPUTE-RATIO.                                            PIASTATS
014900*  RATIO = RISKY / MAX(HIGHSIG,1), PER BUSINESS RULE 5.  CARRIED  PIASTATS
015000*  TO SIX DECIMAL PLACES INTERNALLY SO 0300-COMPUTE-SCORE HAS     PIASTATS
015100*  ENOUGH PRECISION TO ROUND CORRECTLY.                           PIASTATS
015200 0200-COMPUTE-RATIO.                                              PIASTATS
015300     IF WS-HIGHSIG-COUNT = ZERO                                   PIASTATS
015400         MOVE 1 TO WS-RATIO-DENOM                                 PIASTATS
015500     ELSE                                                         PIASTATS
015600         MOVE WS-HIGHSIG-COUNT TO WS-RATIO-DENOM                  PIASTATS
015700     END-IF.                                                      PIASTATS
015800     COMPUTE WS-RATIO-INTERNAL = WS-RISKY-COUNT / WS-RATIO-DENOM. PIASTATS
015900     MOVE WS-RATIO-INTERNAL TO PIA-RSL-RATIO.                     PIASTATS
016000                                                                  PIASTATS
016100*  0300-COMPUTE-SCORE.                                            PIASTATS
016200*  SCORE = 100 * 1 / (1 + RATIO), ROUNDED HALF AWAY FROM ZERO,    PIASTATS
016300*  PER BUSINESS RULE 6.  SEE THE 21 NOV 02 CHANGE ABOVE FOR WHY   PIASTATS
016400*  THIS IS DONE BY ADDING 0.5 AND LETTING THE MOVE TO THE         PIASTATS
016500*  INTEGER FIELD TRUNCATE, RATHER THAN BY COMPUTE ... ROUNDED.    PIASTATS
016600*  THE SCORE IS ALWAYS POSITIVE, SO AWAY-FROM-ZERO AND UP ARE     PIASTATS
016700*  THE SAME DIRECTION HERE.                                       PIASTATS
016800 0300-COMPUTE-SCORE.                                              PIASTATS
016900     COMPUTE WS-SCORE-RAW = 100 / (1 + WS-RATIO-INTERNAL).        PIASTATS
017000     COMPUTE WS-SCORE-ADJ = WS-SCORE-RAW + 0.5.                   PIASTATS
017100     MOVE WS-SCORE-ADJ TO WS-SCORE-INT.                           PIASTATS
017200                                                                  PIASTATS
017300*  0400-CLASSIFY-VERDICT.                                         PIASTATS
017400*  SCORE BAND TO VERDICT STATUS, PER BUSINESS RULE 7.             PIASTATS
017500 0400-CLASSIFY-VERDICT.                                           PIASTATS
017600     IF WS-SCORE-INT < 40                                         PIASTATS
017700         SET PIA-RSL-HIGH-RISK TO TRUE                            PIASTATS
017800     ELSE                                                         PIASTATS
017900         IF WS-SCORE-INT < 70                                     PIASTATS
018000             SET PIA-RSL-MODERATE-RISK TO TRUE                    PIASTATS
018100         ELSE                                                     PIASTATS
018200             SET PIA-RSL-LIKELY-RELIABLE TO TRUE                  PIASTATS
018300         END-IF                                                   PIASTATS
018400     END-IF.                                                      PIASTATS
018500                                                                  PIASTATS
