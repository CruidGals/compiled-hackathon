000100******************************************************************PIAPVTB 
000200*  PIAPVTB  -  EXTRACTED P-VALUE TABLE                            PIAPVTB 
000300*  IN-MEMORY TABLE OF P-VALUES MINED FROM ONE PAPER'S TEXT,       PIAPVTB 
000400*  IN ORDER OF APPEARANCE.  BUILT BY PIAMINER, CONSUMED BY        PIAPVTB 
000500*  PIASTATS.  PASSED BETWEEN PROGRAMS ON THE LINKAGE SECTION      PIAPVTB 
000600*  SO BOTH SUBPROGRAMS SHARE ONE COPY OF THE LAYOUT.              PIAPVTB 
000700*                                                                 PIAPVTB 
000800*  2000 ENTRIES COVERS EVEN A LONG JOURNAL ARTICLE WITH ITS       PIAPVTB 
000900*  SUPPLEMENTARY TABLES; RAISE THE OCCURS LIMIT BELOW IF A        PIAPVTB 
001000*  PAPER ABENDS WITH A SUBSCRIPT RANGE CHECK.                     PIAPVTB 
001100*                                                                 PIAPVTB 
001200*  MAINTENANCE HISTORY                                            PIAPVTB 
001300*  02 SEP 88  DJP  ORIGINAL TABLE, 500 ENTRIES.                   PIAPVTB 
001400*  19 JUL 94  RAH  RAISED TO 2000 ENTRIES - METASCIENCE DEPT.     PIAPVTB 
001500*                  BEGAN SUBMITTING MULTI-STUDY PAPERS.           PIAPVTB 
001600*  11 FEB 99  RAH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.        PIAPVTB 
001700*  15 MAY 07  MTO  ADDED PIA-PV-VALUE-INT REDEFINES FOR THE       PIAPVTB 
001800*                  INTEGER-COMPARE TRICK USED IN PIASTATS.        PIAPVTB 
001900******************************************************************PIAPVTB 
002000 01  PIA-PVALUE-TABLE.                                            PIAPVTB 
002100     05  PIA-PV-COUNT            PIC 9(5) BINARY.                 PIAPVTB 
002200*        NUMBER OF P-VALUES CURRENTLY IN PIA-PV-ENTRY.            PIAPVTB 
002300     05  PIA-PV-ENTRY OCCURS 2000 TIMES                           PIAPVTB 
002400                      INDEXED BY PIA-PV-INDEX.                    PIAPVTB 
002500         10  PIA-PV-VALUE        PIC S9(1)V9(6).                  PIAPVTB 
002600*            NORMALIZED P-VALUE, RANGE 0.000000 TO 1.000000.      PIAPVTB 
002700         10  PIA-PV-VALUE-INT REDEFINES PIA-PV-VALUE              PIAPVTB 
002800                             PIC S9(7).                           PIAPVTB 
002900*            SAME SEVEN DIGITS VIEWED AS A PLAIN INTEGER SO       PIAPVTB 
003000*            PIASTATS CAN COMPARE BAND BOUNDARIES (0.04-0.05,     PIAPVTB 
003100*            0.01) WITHOUT RE-ALIGNING THE DECIMAL POINT.         PIAPVTB 
003200     05  FILLER                  PIC X(04).                       PIAPVTB 
