000100 IDENTIFICATION DIVISION.                                         PIAMINER
000200 PROGRAM-ID. PIAMINER.                                            PIAMINER
000300 AUTHOR. D. J. PRUITT.                                            PIAMINER
000400 INSTALLATION. MIDWAY STATE UNIVERSITY COMPUTING CENTER.          PIAMINER
000500               This program is the p-value miner for the          PIAMINER
000600               Office of Research Integrity paper audit batch     PIAMINER
000700               (PIADRIVR).  It is CALLed once per paper.  Given   PIAMINER
000800               the name of a text file holding one paper's        PIAMINER
000900               extracted body text, it scans the file line by     PIAMINER
001000               line, left to right, for reported p-value          PIAMINER
001100               tokens and returns the normalized values to the    PIAMINER
001200               caller in a PIAPVTB table.                         PIAMINER
001300                                                                  PIAMINER
001400               A token is the letter P or p, optional spaces,     PIAMINER
001500               one comparison character (= < or >), optional      PIAMINER
001600               spaces, and a decimal number.  The comparison      PIAMINER
001700               character itself is discarded - p<.05 and          PIAMINER
001800               p=.05 both yield the value 0.05.  A number with    PIAMINER
001900               no digits before the decimal point is given an     PIAMINER
002000               implied leading zero.  Only values in the range    PIAMINER
002100               0 through 1 are kept; anything else, or anything   PIAMINER
002200               that does not parse as a number, is skipped        PIAMINER
002300               without comment.                                   PIAMINER
002400 DATE-WRITTEN. 02 SEP 88.                                         PIAMINER
002500 DATE-COMPILED.                                                   PIAMINER
002600 SECURITY. INTERNAL USE ONLY - OFFICE OF RESEARCH INTEGRITY.      PIAMINER
002700******************************************************************PIAMINER
002800*  CHANGE LOG                                                     PIAMINER
002900*  02 SEP 88  DJP  ORIGINAL PROGRAM.                              PIAMINER
003000*  14 JAN 90  DJP  FIXED SCAN TO RESTART AT THE CHARACTER AFTER   PIAMINER
003100*                  A FAILED MATCH RATHER THAN SKIPPING THE REST   PIAMINER
003200*                  OF THE LINE (BUG REPORTED BY STATISTICS LAB).  PIAMINER
003300*  30 APR 91  RAH  RAISED TABLE SIZE WITH PIAPVTB CHANGE - SEE    PIAMINER
003400*                  THAT COPYBOOK'S OWN LOG.                       PIAMINER
003500*  11 FEB 99  RAH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,   PIAMINER
003600*                  NO CHANGE REQUIRED.                            PIAMINER
003700*  23 JUN 01  MTO  CORRECTED CAPTURE OF NUMBERS WITH NO DECIMAL   PIAMINER
003800*                  POINT AT ALL (E.G. P = 1) - THESE WERE BEING   PIAMINER
003900*                  DROPPED INSTEAD OF ACCEPTED AS 1.0.            PIAMINER
004000*  15 MAY 07  MTO  ADDED THE INTEGER-COMPARE VIEW OF THE TABLE    PIAMINER
004100*                  ENTRY (SEE PIAPVTB) AND TIGHTENED THE RANGE    PIAMINER
004200*                  GUARD ON MULTI-DIGIT INTEGER PARTS SO A        PIAMINER
004300*                  TRUNCATED P=104 CANNOT WRAP BACK INTO RANGE.   PIAMINER
004400*  09 APR 18  HT   CLAMPED FRACTIONAL CAPTURE TO SIX DIGITS - A   PIAMINER
004500*                  PAPER WITH P = .0000001 WAS ABENDING ON A      PIAMINER
004600*                  SIZE ERROR IN 0140-ACCUM-FRAC-DIGIT.           PIAMINER
004700*  17 AUG 14  MTO  WIRED THE PIA-DIGIT-CLASS CONDITION, ALREADY   PIAMINER
004800*                  DECLARED ON SPECIAL-NAMES, INTO THE DIGIT      PIAMINER
004900*                  TEST IN 0116-CAPTURE-NUMBER IN PLACE OF THE    PIAMINER
005000*                  BUILT-IN NOT NUMERIC TEST IT WAS STANDING IN   PIAMINER
005100*                  FOR.                                           PIAMINER
005200******************************************************************PIAMINER
005300                                                                  PIAMINER
005400 ENVIRONMENT DIVISION.                                            PIAMINER
005500 CONFIGURATION SECTION.                                           PIAMINER
005600 SOURCE-COMPUTER. IBM-370.                                        PIAMINER
005700 OBJECT-COMPUTER. IBM-370.                                        PIAMINER
005800 SPECIAL-NAMES.                                                   PIAMINER
005900     CLASS PIA-DIGIT-CLASS IS "0" THRU "9".                       PIAMINER
006000 INPUT-OUTPUT SECTION.                                            PIAMINER
006100 FILE-CONTROL.                                                    PIAMINER
006200     SELECT PAPER-TEXT-FILE ASSIGN TO DYNAMIC WS-TEXT-FILE-NAME   PIAMINER
006300         ORGANIZATION IS LINE SEQUENTIAL                          PIAMINER
006400         FILE STATUS IS WS-TEXT-FILE-STATUS.                      PIAMINER
006500                                                                  PIAMINER
006600 DATA DIVISION.                                                   PIAMINER
006700 FILE SECTION.                                                    PIAMINER
006800 FD  PAPER-TEXT-FILE                                              PIAMINER
006900     RECORDING MODE IS F.                                         PIAMINER
007000 01  PAPER-TEXT-RECORD.                                           PIAMINER
007100     05  PTR-LINE-TEXT           PIC X(132).                      PIAMINER
007200     05  FILLER                 PIC X(001).                       PIAMINER
007300                                                                  PIAMINER
007400 WORKING-STORAGE SECTION.                                         PIAMINER
007500*        FILE NAME FROM THE CALLER, USED ON THE DYNAMIC SELECT.   PIAMINER
007600 77  WS-TEXT-FILE-NAME       PIC X(60).                           PIAMINER
007700 77  WS-TEXT-FILE-STATUS     PIC X(02).                           PIAMINER
007800     88  WS-TEXT-FILE-OK        VALUE "00".                       PIAMINER
007900     88  WS-TEXT-FILE-EOF       VALUE "10".                       PIAMINER
008000                                                                  PIAMINER
008100*        SWITCHES.                                                PIAMINER
008200 77  WS-MORE-LINES-SW        PIC X(01) VALUE "Y".                 PIAMINER
008300     88  WS-MORE-LINES          VALUE "Y".                        PIAMINER
008400     88  WS-NO-MORE-LINES       VALUE "N".                        PIAMINER
008500 77  WS-TOKEN-SW             PIC X(01).                           PIAMINER
008600     88  WS-TOK-MATCHED         VALUE "Y".                        PIAMINER
008700     88  WS-TOK-FAILED          VALUE "N".                        PIAMINER
008800 77  WS-DIGIT-SEEN-SW        PIC X(01).                           PIAMINER
008900     88  WS-DIGIT-SEEN          VALUE "Y".                        PIAMINER
009000                                                                  PIAMINER
009100*        CURRENT LINE, REDEFINED AS A TABLE OF SINGLE CHARACTERS  PIAMINER
009200*        SO THE SCAN CAN WALK IT LEFT TO RIGHT ONE BYTE AT A TIME PIAMINER
009300 01  WS-SCAN-LINE.                                                PIAMINER
009400     05  WS-SCAN-TEXT           PIC X(132).                       PIAMINER
009500 01  WS-SCAN-CHARS REDEFINES WS-SCAN-LINE.                        PIAMINER
009600     05  WS-SCAN-CHAR OCCURS 132 TIMES                            PIAMINER
009700                     PIC X(01).                                   PIAMINER
009800                                                                  PIAMINER
009900*        SCAN AND LOOKAHEAD POSITIONS, BINARY FOR SPEED.          PIAMINER
010000 01  WS-SCAN-POS             PIC 9(04) BINARY.                    PIAMINER
010100 01  WS-SCAN-POS-X REDEFINES WS-SCAN-POS                          PIAMINER
010200                         PIC X(02).                               PIAMINER
010300 77  WS-LOOK-POS             PIC 9(04) BINARY.                    PIAMINER
010400 77  WS-DIGIT-IDX            PIC 9(04) BINARY.                    PIAMINER
010500                                                                  PIAMINER
010600*        NUMBER BEING CAPTURED, REDEFINED AS A TABLE OF SINGLE    PIAMINER
010700*        DIGIT CHARACTERS SO EACH ONE CAN BE MOVED TO A NUMERIC   PIAMINER
010800*        ELEMENTARY ITEM AND ACCUMULATED WITHOUT FUNCTION NUMVAL  PIAMINER
010900 01  WS-NUMBER-WORK.                                              PIAMINER
011000     05  WS-NUMBER-EDIT         PIC X(10).                        PIAMINER
011100     05  WS-NUMBER-LEN          PIC 9(02) BINARY.                 PIAMINER
011200 01  WS-NUMBER-DIGITS REDEFINES WS-NUMBER-WORK.                   PIAMINER
011300     05  WS-NUMBER-CHAR OCCURS 10 TIMES                           PIAMINER
011400                        PIC X(01).                                PIAMINER
011500     05  FILLER               PIC X(02).                          PIAMINER
011600                                                                  PIAMINER
011700 77  WS-DOT-POS              PIC 9(02) BINARY.                    PIAMINER
011800 77  WS-INT-LEN              PIC 9(02) BINARY.                    PIAMINER
011900 77  WS-FRAC-LEN             PIC 9(02) BINARY.                    PIAMINER
012000 77  WS-FRAC-POS             PIC 9(02) BINARY.                    PIAMINER
012100 77  WS-ONE-DIGIT            PIC 9(01).                           PIAMINER
012200 77  WS-INT-PART             PIC 9(01).                           PIAMINER
012300 77  WS-FRAC-PART            PIC 9(06).                           PIAMINER
012400 77  WS-CAPTURED-VALUE       PIC S9(1)V9(6).                      PIAMINER
012500                                                                  PIAMINER
012600 LINKAGE SECTION.                                                 PIAMINER
012700 01  LK-TEXT-FILE-NAME       PIC X(60).                           PIAMINER
012800 COPY PIAPVTB.                                                    PIAMINER
012900                                                                  PIAMINER
013000 PROCEDURE DIVISION USING LK-TEXT-FILE-NAME,                      PIAMINER
013100                               PIA-PVALUE-TABLE.                  PIAMINER
013200                                                                  PIAMINER
013300******************************************************************PIAMINER
013400*  0000-MAINLINE.                                                 PIAMINER
013500*  OPENS THE PAPER TEXT FILE NAMED BY THE CALLER, SCANS IT LINE   PIAMINER
013600*  BY LINE FOR P-VALUE TOKENS, THEN RETURNS CONTROL AND THE       PIAMINER
013700*  FILLED TABLE TO PIADRIVR.  IF THE FILE WILL NOT OPEN, THE      PIAMINER
013800*  TABLE IS RETURNED EMPTY - PIADRIVR HAS ALREADY VERIFIED THE    PIAMINER
013900*  FILE EXISTS BEFORE CALLING, SO THIS IS BELT AND SUSPENDERS.    PIAMINER
014000******************************************************************PIAMINER
014100 0000-MAINLINE.                                                   PIAMINER
014200     MOVE LK-TEXT-FILE-NAME TO WS-TEXT-FILE-NAME.                 PIAMINER
014300     MOVE ZERO TO PIA-PV-COUNT.                                   PIAMINER
014400     SET WS-MORE-LINES TO TRUE.                                   PIAMINER
014500     OPEN INPUT PAPER-TEXT-FILE.                                  PIAMINER
014600     IF WS-TEXT-FILE-OK                                           PIAMINER
014700         PERFORM 0090-READ-LINE                                   PIAMINER
014800         PERFORM 0100-SCAN-LINE UNTIL WS-NO-MORE-LINES            PIAMINER
014900         CLOSE PAPER-TEXT-FILE                                    PIAMINER
015000     ELSE                                                         PIAMINER
015100         SET WS-NO-MORE-LINES TO TRUE                             PIAMINER
015200     END-IF.                                                      PIAMINER
015300     GOBACK.                                                      PIAMINER
015400                                                                  PIAMINER
015500*  0090-READ-LINE.                                                PIAMINER
015600*  READ-AHEAD PARAGRAPH - CALLED ONCE BEFORE THE SCAN LOOP AND    PIAMINER
015700*  AGAIN AT THE BOTTOM OF EACH PASS THROUGH IT.                   PIAMINER
015800 0090-READ-LINE.                                                  PIAMINER
015900     READ PAPER-TEXT-FILE INTO WS-SCAN-LINE                       PIAMINER
016000         AT END                                                   PIAMINER
016100             SET WS-NO-MORE-LINES TO TRUE                         PIAMINER
016200     END-READ.                                                    PIAMINER
016300                                                                  PIAMINER
016400*  0100-SCAN-LINE.                                                PIAMINER
016500*  WALKS ONE LINE LEFT TO RIGHT.  EVERY P OR p IS A CANDIDATE     PIAMINER
016600*  TOKEN START; 0110-TRY-TOKEN DECIDES WHETHER ONE IS REALLY      PIAMINER
016700*  THERE.  THE NEXT LINE IS READ AHEAD BEFORE RETURNING SO THE    PIAMINER
016800*  CALLER'S UNTIL TEST SEES CURRENT END-OF-FILE STATUS.           PIAMINER
016900 0100-SCAN-LINE.                                                  PIAMINER
017000     MOVE 1 TO WS-SCAN-POS.                                       PIAMINER
017100     PERFORM 0105-SCAN-CHAR UNTIL WS-SCAN-POS > 132.              PIAMINER
017200     PERFORM 0090-READ-LINE.                                      PIAMINER
017300                                                                  PIAMINER
017400 0105-SCAN-CHAR.                                                  PIAMINER
017500     IF WS-SCAN-CHAR (WS-SCAN-POS) = "P" OR                       PIAMINER
017600        WS-SCAN-CHAR (WS-SCAN-POS) = "p"                          PIAMINER
017700         PERFORM 0110-TRY-TOKEN                                   PIAMINER
017800     ELSE                                                         PIAMINER
017900         ADD 1 TO WS-SCAN-POS                                     PIAMINER
018000     END-IF.                                                      PIAMINER
018100                                                                  PIAMINER
018200*  0110-TRY-TOKEN.                                                PIAMINER
018300*  ATTEMPTS TO MATCH THE REMAINDER OF THE TOKEN GRAMMAR STARTING  PIAMINER
018400*  JUST PAST THE P/p AT WS-SCAN-POS.  ON SUCCESS THE CAPTURED     PIAMINER
018500*  VALUE IS ACCEPTED AND THE SCAN RESUMES PAST THE TOKEN; ON      PIAMINER
018600*  FAILURE THE SCAN SIMPLY ADVANCES ONE CHARACTER, PER THE 14     PIAMINER
018700*  JAN 90 FIX ABOVE.                                              PIAMINER
018800 0110-TRY-TOKEN.                                                  PIAMINER
018900     SET WS-TOK-MATCHED TO TRUE.                                  PIAMINER
019000     COMPUTE WS-LOOK-POS = WS-SCAN-POS + 1.                       PIAMINER
019100     PERFORM 0112-SKIP-SPACES.                                    PIAMINER
019200     PERFORM 0114-MATCH-COMPARATOR.                               PIAMINER
019300     PERFORM 0112-SKIP-SPACES.                                    PIAMINER
019400     PERFORM 0116-CAPTURE-NUMBER.                                 PIAMINER
019500     IF WS-TOK-MATCHED                                            PIAMINER
019600         PERFORM 0120-ACCEPT-VALUE                                PIAMINER
019700         MOVE WS-LOOK-POS TO WS-SCAN-POS                          PIAMINER
019800     ELSE                                                         PIAMINER
019900         ADD 1 TO WS-SCAN-POS                                     PIAMINER
020000     END-IF.                                                      PIAMINER
020100                                                                  PIAMINER
020200*  0112-SKIP-SPACES.                                              PIAMINER
020300*  ADVANCES WS-LOOK-POS PAST ANY RUN OF SPACES, STOPPING AT THE   PIAMINER
020400*  END OF THE LINE IF THE SPACES RUN OFF THE END.                 PIAMINER
020500 0112-SKIP-SPACES.                                                PIAMINER
020600     PERFORM 0113-SKIP-ONE-SPACE                                  PIAMINER
020700         UNTIL WS-TOK-FAILED                                      PIAMINER
020800         OR WS-LOOK-POS > 132                                     PIAMINER
020900         OR WS-SCAN-CHAR (WS-LOOK-POS) NOT = SPACE.               PIAMINER
021000                                                                  PIAMINER
021100 0113-SKIP-ONE-SPACE.                                             PIAMINER
021200     ADD 1 TO WS-LOOK-POS.                                        PIAMINER
021300                                                                  PIAMINER
021400*  0114-MATCH-COMPARATOR.                                         PIAMINER
021500*  REQUIRES EXACTLY ONE OF =, <, > AT THE CURRENT LOOKAHEAD       PIAMINER
021600*  POSITION AND DISCARDS IT - THE COMPARATOR ITSELF DOES NOT      PIAMINER
021700*  AFFECT THE CAPTURED VALUE, PER THE AUDIT RULE.                 PIAMINER
021800 0114-MATCH-COMPARATOR.                                           PIAMINER
021900     IF WS-LOOK-POS > 132                                         PIAMINER
022000         SET WS-TOK-FAILED TO TRUE                                PIAMINER
022100     ELSE                                                         PIAMINER
022200         IF WS-SCAN-CHAR (WS-LOOK-POS) = "=" OR                   PIAMINER
022300            WS-SCAN-CHAR (WS-LOOK-POS) = "<" OR                   PIAMINER
022400            WS-SCAN-CHAR (WS-LOOK-POS) = ">"                      PIAMINER
022500             ADD 1 TO WS-LOOK-POS                                 PIAMINER
022600         ELSE                                                     PIAMINER
022700             SET WS-TOK-FAILED TO TRUE                            PIAMINER
022800         END-IF                                                   PIAMINER
022900     END-IF.                                                      PIAMINER
023000                                                                  PIAMINER
023100*  0116-CAPTURE-NUMBER.                                           PIAMINER
023200*  CAPTURES DIGITS 0-9 AND AT MOST ONE DECIMAL POINT INTO         PIAMINER
023300*  WS-NUMBER-CHAR, NOTING THE POSITION OF THE POINT (IF ANY) IN   PIAMINER
023400*  WS-DOT-POS.  FAILS IF NO DIGIT IS EVER SEEN OR THE BUFFER      PIAMINER
023500*  FILLS - A REPORTED P-VALUE NEVER HAS MORE THAN 10 DIGITS.      PIAMINER
023600 0116-CAPTURE-NUMBER.                                             PIAMINER
023700     MOVE SPACES TO WS-NUMBER-EDIT.                               PIAMINER
023800     MOVE ZERO TO WS-NUMBER-LEN.                                  PIAMINER
023900     MOVE ZERO TO WS-DOT-POS.                                     PIAMINER
024000     SET WS-DIGIT-SEEN-SW TO "N".                                 PIAMINER
024100     IF WS-TOK-MATCHED                                            PIAMINER
024200         PERFORM 0117-CAPTURE-ONE-DIGIT                           PIAMINER
024300             UNTIL WS-TOK-FAILED                                  PIAMINER
024400             OR WS-LOOK-POS > 132                                 PIAMINER
024500             OR WS-NUMBER-LEN > 10                                PIAMINER
024600             OR (WS-SCAN-CHAR (WS-LOOK-POS) NOT PIA-DIGIT-CLASS   PIAMINER
024700             AND WS-SCAN-CHAR (WS-LOOK-POS) NOT = ".")            PIAMINER
024800         IF NOT WS-DIGIT-SEEN OR WS-NUMBER-LEN > 10               PIAMINER
024900             SET WS-TOK-FAILED TO TRUE                            PIAMINER
025000         END-IF                                                   PIAMINER
025100     END-IF.                                                      PIAMINER
025200                                                                  PIAMINER
025300 0117-CAPTURE-ONE-DIGIT.                                          PIAMINER
025400     IF WS-SCAN-CHAR (WS-LOOK-POS) = "."                          PIAMINER
025500         IF WS-DOT-POS NOT = ZERO                                 PIAMINER
025600             SET WS-TOK-FAILED TO TRUE                            PIAMINER
025700         ELSE                                                     PIAMINER
025800             ADD 1 TO WS-NUMBER-LEN                               PIAMINER
025900             MOVE WS-NUMBER-LEN TO WS-DOT-POS                     PIAMINER
026000             MOVE "." TO WS-NUMBER-CHAR (WS-NUMBER-LEN)           PIAMINER
026100             ADD 1 TO WS-LOOK-POS                                 PIAMINER
026200         END-IF                                                   PIAMINER
026300     ELSE                                                         PIAMINER
026400         ADD 1 TO WS-NUMBER-LEN                                   PIAMINER
026500         MOVE WS-SCAN-CHAR (WS-LOOK-POS) TO                       PIAMINER
026600             WS-NUMBER-CHAR (WS-NUMBER-LEN)                       PIAMINER
026700         SET WS-DIGIT-SEEN-SW TO "Y"                              PIAMINER
026800         ADD 1 TO WS-LOOK-POS                                     PIAMINER
026900     END-IF.                                                      PIAMINER
027000                                                                  PIAMINER
027100*  0120-ACCEPT-VALUE.                                             PIAMINER
027200*  CONVERTS THE CAPTURED DIGIT STRING TO A SIGNED DECIMAL VALUE   PIAMINER
027300*  AND, IF IT FALLS IN THE VALID RANGE 0 THROUGH 1, APPENDS IT    PIAMINER
027400*  TO THE TABLE.  A CAPTURED INTEGER PART OF MORE THAN ONE DIGIT  PIAMINER
027500*  IS REJECTED HERE WITHOUT EVER BEING ACCUMULATED - SUCH A       PIAMINER
027600*  VALUE IS NECESSARILY GREATER THAN 1 AND COULD OTHERWISE WRAP   PIAMINER
027700*  BACK INTO RANGE WHEN MOVED TO THE ONE-DIGIT INTEGER FIELD.     PIAMINER
027800*  SEE THE 15 MAY 07 CHANGE ABOVE.                                PIAMINER
027900 0120-ACCEPT-VALUE.                                               PIAMINER
028000     MOVE ZERO TO WS-INT-PART.                                    PIAMINER
028100     MOVE ZERO TO WS-FRAC-PART.                                   PIAMINER
028200     IF WS-DOT-POS = ZERO                                         PIAMINER
028300         MOVE WS-NUMBER-LEN TO WS-INT-LEN                         PIAMINER
028400         MOVE ZERO TO WS-FRAC-LEN                                 PIAMINER
028500     ELSE                                                         PIAMINER
028600         COMPUTE WS-INT-LEN = WS-DOT-POS - 1                      PIAMINER
028700         COMPUTE WS-FRAC-LEN = WS-NUMBER-LEN - WS-DOT-POS         PIAMINER
028800     END-IF.                                                      PIAMINER
028900     IF WS-FRAC-LEN > 6                                           PIAMINER
029000         MOVE 6 TO WS-FRAC-LEN                                    PIAMINER
029100     END-IF.                                                      PIAMINER
029200     IF WS-INT-LEN > 1                                            PIAMINER
029300         SET WS-TOK-FAILED TO TRUE                                PIAMINER
029400     ELSE                                                         PIAMINER
029500         PERFORM 0130-ACCUM-INT-DIGIT                             PIAMINER
029600             VARYING WS-DIGIT-IDX FROM 1 BY 1                     PIAMINER
029700             UNTIL WS-DIGIT-IDX > WS-INT-LEN                      PIAMINER
029800         PERFORM 0140-ACCUM-FRAC-DIGIT                            PIAMINER
029900             VARYING WS-DIGIT-IDX FROM 1 BY 1                     PIAMINER
030000             UNTIL WS-DIGIT-IDX > WS-FRAC-LEN                     PIAMINER
030100         COMPUTE WS-CAPTURED-VALUE =                              PIAMINER
030200             WS-INT-PART + (WS-FRAC-PART / 1000000)               PIAMINER
030300         IF WS-CAPTURED-VALUE < 0 OR WS-CAPTURED-VALUE > 1        PIAMINER
030400             SET WS-TOK-FAILED TO TRUE                            PIAMINER
030500         ELSE                                                     PIAMINER
030600             PERFORM 0150-APPEND-TABLE-ENTRY                      PIAMINER
030700         END-IF                                                   PIAMINER
030800     END-IF.                                                      PIAMINER
030900                                                                  PIAMINER
031000*  0130-ACCUM-INT-DIGIT.                                          PIAMINER
031100*  ACCUMULATES THE (AT MOST ONE) INTEGER-PART DIGIT.  THE MOVE    PIAMINER
031200*  OF A SINGLE CHARACTER TO A PIC 9(1) ITEM IS A PLAIN NUMERIC    PIAMINER
031300*  MOVE, NOT A FUNCTION CALL.                                     PIAMINER
031400 0130-ACCUM-INT-DIGIT.                                            PIAMINER
031500     MOVE WS-NUMBER-CHAR (WS-DIGIT-IDX) TO WS-ONE-DIGIT.          PIAMINER
031600     COMPUTE WS-INT-PART = (WS-INT-PART * 10) + WS-ONE-DIGIT.     PIAMINER
031700                                                                  PIAMINER
031800*  0140-ACCUM-FRAC-DIGIT.                                         PIAMINER
031900*  ACCUMULATES ONE FRACTIONAL DIGIT.  WS-FRAC-POS SKIPS PAST THE  PIAMINER
032000*  DECIMAL POINT ITSELF WHEN ONE WAS CAPTURED.                    PIAMINER
032100 0140-ACCUM-FRAC-DIGIT.                                           PIAMINER
032200     IF WS-DOT-POS = ZERO                                         PIAMINER
032300         COMPUTE WS-FRAC-POS = WS-INT-LEN + WS-DIGIT-IDX          PIAMINER
032400     ELSE                                                         PIAMINER
032500         COMPUTE WS-FRAC-POS = WS-DOT-POS + WS-DIGIT-IDX          PIAMINER
032600     END-IF.                                                      PIAMINER
032700     MOVE WS-NUMBER-CHAR (WS-FRAC-POS) TO WS-ONE-DIGIT.           PIAMINER
032800     COMPUTE WS-FRAC-PART = (WS-FRAC-PART * 10) + WS-ONE-DIGIT.   PIAMINER
032900                                                                  PIAMINER
033000*  0150-APPEND-TABLE-ENTRY.                                       PIAMINER
033100*  APPENDS THE CAPTURED VALUE TO THE CALLER'S TABLE.  A PAPER     PIAMINER
033200*  WITH MORE THAN 2000 REPORTED P-VALUES SIMPLY STOPS GAINING     PIAMINER
033300*  NEW ENTRIES - SEE THE TABLE SIZE NOTE IN PIAPVTB.              PIAMINER
033400 0150-APPEND-TABLE-ENTRY.                                         PIAMINER
033500     IF PIA-PV-COUNT < 2000                                       PIAMINER
033600         ADD 1 TO PIA-PV-COUNT                                    PIAMINER
033700         SET PIA-PV-INDEX TO PIA-PV-COUNT                         PIAMINER
033800         MOVE WS-CAPTURED-VALUE TO PIA-PV-VALUE (PIA-PV-INDEX)    PIAMINER
033900     END-IF.                                                      PIAMINER
034000                                                                  PIAMINER
