000100******************************************************************PIARSLT 
000200*  PIARSLT  -  AUDIT RESULT RECORD                                PIARSLT 
000300*  ONE RECORD WRITTEN PER PAPER AUDITED, TO THE AUDRSLT DATA      PIARSLT 
000400*  SET.  PAPER-ID/TOTAL-COUNT ARE FILLED BY PIADRIVR; THE         PIARSLT 
000500*  REMAINING FIELDS ARE RETURNED BY PIASTATS ON THE LINKAGE.      PIARSLT 
000600*                                                                 PIARSLT 
000700*  MAINTENANCE HISTORY                                            PIARSLT 
000800*  19 MAR 89  DJP  ORIGINAL LAYOUT, SCORE/STATUS ONLY.            PIARSLT 
000900*  08 OCT 91  RAH  ADDED WINDOW/ABOVE/RISKY/HIGHSIG COUNTS -      PIARSLT 
001000*                  DEPARTMENT WANTED THE BAND BREAKDOWN ON        PIARSLT 
001100*                  THE OUTPUT FILE, NOT JUST THE PRINTED RPT.     PIARSLT 
001200*  11 FEB 99  RAH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.        PIARSLT 
001300*  06 AUG 03  MTO  PADDED RECORD TO A 4-BYTE BOUNDARY PER         PIARSLT 
001400*                  SHOP STANDARD (TICKET RIC-0712).               PIARSLT 
001500******************************************************************PIARSLT 
001600 01  PIA-RESULT-RECORD.                                           PIARSLT 
001700     05  PIA-RSL-PAPER-ID        PIC X(20).                       PIARSLT 
001800     05  PIA-RSL-TOTAL-COUNT     PIC 9(05).                       PIARSLT 
001900*        ALL P-VALUES EXTRACTED, BEFORE THE WINDOW FILTER.        PIARSLT 
002000     05  PIA-RSL-WINDOW-COUNT    PIC 9(05).                       PIARSLT 
002100     05  PIA-RSL-ABOVE-COUNT     PIC 9(05).                       PIARSLT 
002200     05  PIA-RSL-RISKY-COUNT     PIC 9(05).                       PIARSLT 
002300     05  PIA-RSL-HIGHSIG-COUNT   PIC 9(05).                       PIARSLT 
002400     05  PIA-RSL-RATIO           PIC 9(05)V9(03).                 PIARSLT 
002500     05  PIA-RSL-RATIO-X REDEFINES PIA-RSL-RATIO                  PIARSLT 
002600                         PIC X(08).                               PIARSLT 
002700*        UNEDITED DIGIT VIEW OF THE RATIO, USED BY PIADRIVR       PIARSLT 
002800*        WHEN BUILDING THE PRINTED REPORT LINE.                   PIARSLT 
002900     05  PIA-RSL-SCORE           PIC 9(03).                       PIARSLT 
003000     05  PIA-RSL-STATUS          PIC X(25).                       PIARSLT 
003100         88  PIA-RSL-HIGH-RISK       VALUE                        PIARSLT 
003200             'High Risk                '.                         PIARSLT 
003300         88  PIA-RSL-MODERATE-RISK   VALUE                        PIARSLT 
003400             'Moderate Risk            '.                         PIARSLT 
003500         88  PIA-RSL-LIKELY-RELIABLE VALUE                        PIARSLT 
003600             'Likely Reliable          '.                         PIARSLT 
003700         88  PIA-RSL-NO-PVALUES      VALUE                        PIARSLT 
003800             'No p-values in 0-0.05    '.                         PIARSLT 
003900     05  FILLER                  PIC X(03).                       PIARSLT 
